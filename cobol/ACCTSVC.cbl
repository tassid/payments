000100*****************************************************************
000200* PROGRAM:  ACCTSVC
000300*           ACCOUNT SERVICE MODULE - CALLED SUBPROGRAM
000400*
000500* AUTHOR :  R T WALSH
000600*           CONSUMER BANKING DP CENTER
000700*
000800* THIS MODULE IS THE ACCOUNT-MAINTENANCE AND TRANSACTION-POSTING
000900* ENGINE FOR THE ACCTPOST NIGHTLY/INTRADAY RUN.  IT IS CALLED ONCE
001000* PER REQUEST BY THE MAINLINE DRIVER (ACCTBAT) AND PERFORMS ONE OF:
001100*      CREATE   - OPEN A NEW ACCOUNT FOR AN EXISTING PERSON
001200*      DEPOSIT  - POST A DEPOSIT AGAINST AN ACCOUNT
001300*      WITHDRAW - POST A WITHDRAWAL AGAINST AN ACCOUNT
001400*      BALANCE  - RETURN THE CURRENT BALANCE OF AN ACCOUNT
001500*      BLOCK    - FREEZE AN ACCOUNT
001600*      UNBLOCK  - UNFREEZE AN ACCOUNT
001700*      STATEMT  - RETURN A DESCENDING-DATE TRANSACTION LIST
001800* THE ACCOUNT-MASTER AND PERSON-MASTER FILES ARE OPENED ONCE, ON
001820* THE FIRST CALL, AND STAY OPEN FOR THE LIFE OF THE RUN; ACCTBAT
002000* DRIVES A FINAL "CLOSEDOWN" PSEUDO-REQUEST AFTER END-OF-FILE ON
002100* THE TRANSACTION-REQUEST-IN FILE TO SHUT THEM DOWN CLEANLY.  BOTH
002120* MASTERS ARE RELATIVE FILES, SLOT NUMBER = THE ID ITSELF - THIS
002140* BOX HAS NO ISAM/KSDS SUPPORT FOR US TO BUILD AGAINST.
002200*****************************************************************
002300*
002400* LINKAGE:
002500*      1: REQUEST-AREA    (PASSED, NOT CHANGED)
002600*      2: RESPONSE-AREA   (PASSED AND MODIFIED)
002700*      3: STATEMENT-AREA  (PASSED AND MODIFIED - STATEMENT ONLY)
002800*****************************************************************
002900*    CHANGE LOG
003000*    DATE      BY   REQUEST/TKT    DESCRIPTION
003100*    --------  ---  -------------  -------------------------------
003200*    03/14/85  RTW  INITIAL        ORIGINAL MODULE - CREATE/DEPOSIT/
003300*                                  WITHDRAW/BALANCE ONLY.
003400*    09/02/87  RTW  REQ 0231       ADDED BLOCK/UNBLOCK-ACCOUNT OPS.
003500*    06/21/88  RTW  REQ 0147       ADDED DAILY-WITHDRAWAL-LIMIT EDIT
003600*                                  ON WITHDRAWALS (CHECKED AFTER THE
003700*                                  INSUFFICIENT-BALANCE EDIT).
003800*    04/03/90  RTW  REQ 0390       ADDED STATEMENT OP - SORTS THE
003900*                                  TRANSACTION-LOG ON ACCOUNT/DATE
004000*                                  DESCENDING FOR THE PRINT STEP.
004100*    11/19/91  LMK  REQ 0509       MOVED HIGH-KEY SCAN OF THE TWO
004200*                                  MASTERS AND THE TRANSACTION-LOG
004300*                                  TO FIRST-CALL OPEN SO SURROGATE
004400*                                  KEYS SURVIVE A RESTART.
004500*    02/08/94  LMK  REQ 0719       CLOSEDOWN PSEUDO-REQUEST ADDED SO
004600*                                  ACCTBAT CAN SHUT THE MASTERS DOWN
004700*                                  WITHOUT A SEPARATE ENTRY POINT.
004800*    01/06/99  SDB  Y2K-0099       CONFIRMED ALL DATE FIELDS CCYY -
004900*                                  NO 2-DIGIT WINDOWING IN THIS PGM.
005000*    07/30/01  SDB  REQ 1102       UNBLOCK-ACCOUNT MADE THE MIRROR
005100*                                  IMAGE OF BLOCK-ACCOUNT PER BRANCH
005200*                                  OPERATIONS SIGN-OFF - NO SEPARATE
005300*                                  RULE EVER SPECIFIED FOR IT.
005310*    03/11/03  SDB  REQ 1240       TARGET BOX FOR THIS RUN HAS NO
005320*                                  ISAM/KSDS SUPPORT - RECAST BOTH
005330*                                  MASTERS AS RELATIVE FILES KEYED
005340*                                  BY THE ID ITSELF AS SLOT NUMBER.
005350*    03/11/03  SDB  REQ 1240       RECAST 910-OPEN-MASTERS-FIRST-
005360*                                  TIME AS A TRUE PERFORM...THRU
005370*                                  RANGE WITH A GO TO EXIT WHEN THE
005380*                                  MASTERS ARE ALREADY OPEN.
005385*    05/09/03  SDB  REQ 1266       LINKAGE SECTION ITEMS WERE CARRYING
005386*                                  AN LK- PREFIX THIS SHOP HAS NEVER
005387*                                  USED ON A CALL INTERFACE (SEE
005388*                                  SAMOS3 - NO PREFIX THERE EITHER).
005389*                                  DROPPED IT ON ALL THREE LINKAGE
005391*                                  AREAS; RETURN-CODE/ERROR-MESSAGE
005392*                                  RENAMED SVC-RETURN-CODE/SVC-ERROR-
005393*                                  MESSAGE TO KEEP CLEAR OF THE
005394*                                  RETURN-CODE SPECIAL REGISTER.
005395*    05/09/03  SDB  REQ 1266       ADDED ON SIZE ERROR TO THE BALANCE
005396*                                  ARITHMETIC IN 300-DEPOSIT AND
005397*                                  400-WITHDRAW - AN OVERFLOWING
005398*                                  BALANCE IS NOW A HARD REJECT, NOT
005399*                                  A SILENT TRUNCATION.
005401*    05/09/03  SDB  REQ 1266       ADDED WS-CALL-COUNT (77-LEVEL) AND
005402*                                  A CLOSEDOWN DISPLAY OF IT FOR THE
005403*                                  OPERATOR'S RUN LOG.
005410*****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    ACCTSVC.
005700 AUTHOR.        R T WALSH.
005800 INSTALLATION.  CONSUMER BANKING DP CENTER.
005900 DATE-WRITTEN.  03/14/85.
006000 DATE-COMPILED.
006100 SECURITY.      CONFIDENTIAL - BANK CUSTOMER RECORDS.
006200*
006300 ENVIRONMENT DIVISION.
006400*
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.   IBM-390.
006700 OBJECT-COMPUTER.   IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*
007400     SELECT PERSON-MASTER  ASSIGN       TO PERSMSTR
007500                            ORGANIZATION IS RELATIVE
007600                            ACCESS MODE  IS DYNAMIC
007700                            RELATIVE KEY IS WS-PERSON-REL-KEY
007800                            FILE STATUS  IS WS-PERSMSTR-STATUS.
007900*
008000     SELECT ACCOUNT-MASTER ASSIGN       TO ACCTMSTR
008100                            ORGANIZATION IS RELATIVE
008200                            ACCESS MODE  IS DYNAMIC
008300                            RELATIVE KEY IS WS-ACCOUNT-REL-KEY
008400                            FILE STATUS  IS WS-ACCTMSTR-STATUS.
008500*
008600     SELECT TRANSACTION-LOG ASSIGN      TO TRANLOG
008700                            ORGANIZATION IS SEQUENTIAL
008800                            FILE STATUS  IS WS-TRANLOG-STATUS.
008900*
009000     SELECT SW-STMT-SORT    ASSIGN      TO SORTWK1.
009100*
009200*****************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  PERSON-MASTER
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 COPY PERSREC.
010000*
010100 FD  ACCOUNT-MASTER
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD.
010400 COPY ACCTREC.
010500*
010600 FD  TRANSACTION-LOG
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS TL-TRANSACTION-RECORD.
011000 COPY TRANREC REPLACING ==:TAG:== BY ==TL==.
011100*
011200 SD  SW-STMT-SORT
011300     DATA RECORD IS SS-TRANSACTION-RECORD.
011400 COPY TRANREC REPLACING ==:TAG:== BY ==SS==.
011500*
011600*****************************************************************
011700 WORKING-STORAGE SECTION.
011800*****************************************************************
011850 77  WS-CALL-COUNT              PIC S9(07)  COMP-3  VALUE ZERO.
011900*
012000 01  WS-FILE-SWITCHES.
012100     05  WS-PERSMSTR-STATUS        PIC X(02)  VALUE SPACES.
012200     05  WS-ACCTMSTR-STATUS        PIC X(02)  VALUE SPACES.
012300     05  WS-TRANLOG-STATUS         PIC X(02)  VALUE SPACES.
012400     05  WS-MASTERS-OPEN-SW        PIC X(01)  VALUE 'N'.
012500         88  MASTERS-ARE-OPEN                 VALUE 'Y'.
012600     05  WS-TRANLOG-MODE-SW        PIC X(01)  VALUE 'C'.
012700         88  TRANLOG-IS-CLOSED                VALUE 'C'.
012800         88  TRANLOG-IS-EXTEND-OPEN           VALUE 'E'.
012900         88  TRANLOG-IS-INPUT-OPEN            VALUE 'I'.
013000     05  WS-EOF-SW                 PIC X(01)  VALUE 'N'.
013100         88  AT-END-OF-FILE                    VALUE 'Y'.
013150     05  FILLER                    PIC X(04)  VALUE SPACES.
013160*
013170 01  WS-RELATIVE-KEYS.
013180     05  WS-PERSON-REL-KEY         PIC 9(09)  COMP.
013190     05  WS-ACCOUNT-REL-KEY        PIC 9(09)  COMP.
013195     05  FILLER                    PIC X(04)  VALUE SPACES.
013200*
013300 01  WS-RESULT-FIELDS.
013400     05  WS-RETURN-CODE            PIC 9(02)  COMP       VALUE ZERO.
013500         88  SVC-REQUEST-OK                              VALUE 0.
013600         88  SVC-REQUEST-REJECTED                        VALUE 1.
013700     05  WS-ERROR-MESSAGE          PIC X(45)  VALUE SPACES.
013750     05  FILLER                    PIC X(05)  VALUE SPACES.
013800*
013900 01  WS-ID-COUNTERS.
014000     05  WS-NEXT-ID-ACCOUNT        PIC 9(09)  COMP-3     VALUE ZERO.
014100     05  WS-NEXT-ID-TRANSACTION    PIC 9(09)  COMP-3     VALUE ZERO.
014150     05  FILLER                    PIC X(04)  VALUE SPACES.
014200*
014300 01  WS-CURRENT-DATE-TIME.
014400     05  WS-CURR-CCYYMMDD          PIC 9(08).
014410     05  WS-CURR-DATE-R      REDEFINES WS-CURR-CCYYMMDD.
014420         10  WS-CURR-CCYY          PIC 9(04).
014430         10  WS-CURR-MM            PIC 9(02).
014440         10  WS-CURR-DD            PIC 9(02).
014500     05  WS-CURR-HHMMSS            PIC 9(06).
014510     05  WS-CURR-TIME-R      REDEFINES WS-CURR-HHMMSS.
014520         10  WS-CURR-HH            PIC 9(02).
014530         10  WS-CURR-MIN           PIC 9(02).
014540         10  WS-CURR-SS            PIC 9(02).
014550     05  FILLER                    PIC X(04)  VALUE SPACES.
014600*
014650 01  WS-SEARCH-SWITCHES.
014700     05  WS-ACCOUNT-FOUND-SW       PIC X(01)  VALUE 'N'.
014800         88  ACCOUNT-WAS-FOUND                 VALUE 'Y'.
014900     05  WS-PERSON-FOUND-SW        PIC X(01)  VALUE 'N'.
015000         88  PERSON-WAS-FOUND                  VALUE 'Y'.
015050     05  FILLER                    PIC X(04)  VALUE SPACES.
015100*
015200 01  WS-SORT-CONTROLS.
015300     05  WS-SORT-TARGET-ACCT       PIC 9(09)  VALUE ZERO.
015400     05  WS-STMT-LINE-COUNT        PIC S9(04) COMP       VALUE ZERO.
015500     05  WS-STMT-MAX-LINES         PIC S9(04) COMP       VALUE +500.
015600     05  WS-STMT-SUBSCRIPT         PIC S9(04) COMP       VALUE ZERO.
015650     05  FILLER                    PIC X(04)  VALUE SPACES.
015700*
015800*****************************************************************
015900 LINKAGE SECTION.
016000*****************************************************************
016100*
016200 01  REQUEST-AREA.
016300     05  OPERATION-CODE          PIC X(10).
016400     05  ID-PERSON               PIC 9(09).
016500     05  ID-ACCOUNT              PIC 9(09).
016600     05  AMOUNT                  PIC S9(16)V9(02).
016700     05  DAILY-WITHDRAWAL-LIMIT  PIC S9(16)V9(02).
016800     05  ACCOUNT-TYPE            PIC 9(04).
016850     05  FILLER                  PIC X(04).
016900*
017000 01  RESPONSE-AREA.
017100     05  SVC-RETURN-CODE         PIC 9(02).
017200     05  SVC-ERROR-MESSAGE       PIC X(45).
017300     05  OUT-ID-ACCOUNT          PIC 9(09).
017400     05  OUT-BALANCE             PIC S9(16)V9(02).
017500     05  OUT-IS-ACTIVE-FLAG      PIC 9(01).
017550     05  FILLER                  PIC X(04).
017600*
017700 01  STATEMENT-AREA.
017800     05  STMT-LINE-COUNT         PIC S9(04) COMP.
017850     05  FILLER                  PIC X(04).
017900     05  STMT-LINE OCCURS 500 TIMES.
018000         10  STMT-ID             PIC 9(09).
018100         10  STMT-TYPE           PIC X(10).
018200         10  STMT-AMOUNT         PIC 9(16)V9(02).
018300         10  STMT-CREATED-AT     PIC 9(08)V9(06).
018350         10  FILLER              PIC X(04).
018400*
018500*****************************************************************
018600 PROCEDURE DIVISION USING REQUEST-AREA
018700                           RESPONSE-AREA
018800                           STATEMENT-AREA.
018900*****************************************************************
019000*
019100 000-MAIN.
019150     ADD 1 TO WS-CALL-COUNT.
019200     PERFORM 910-OPEN-MASTERS-FIRST-TIME THRU 910-OPEN-MASTERS-EXIT.
019300     MOVE ZERO   TO WS-RETURN-CODE.
019400     MOVE SPACES TO WS-ERROR-MESSAGE.
019500     IF OPERATION-CODE NOT = 'CLOSEDOWN '
019600         PERFORM 050-GET-CURRENT-DATE-TIME
019700     END-IF.
019800     EVALUATE OPERATION-CODE
019900         WHEN 'CREATE    '
020000             PERFORM 200-CREATE-ACCOUNT
020100         WHEN 'DEPOSIT   '
020200             PERFORM 300-DEPOSIT
020300         WHEN 'WITHDRAW  '
020400             PERFORM 400-WITHDRAW
020500         WHEN 'BALANCE   '
020600             PERFORM 500-BALANCE-INQUIRY
020700         WHEN 'BLOCK     '
020800             PERFORM 600-BLOCK-ACCOUNT
020900         WHEN 'UNBLOCK   '
021000             PERFORM 650-UNBLOCK-ACCOUNT
021100         WHEN 'STATEMENT '
021200             PERFORM 700-STATEMENT
021300         WHEN 'CLOSEDOWN '
021400             PERFORM 990-CLOSE-MASTERS
021500         WHEN OTHER
021600             MOVE 1 TO WS-RETURN-CODE
021700             MOVE 'UNKNOWN OPERATION CODE ON REQUEST RECORD'
021800                 TO WS-ERROR-MESSAGE
021900     END-EVALUATE.
022000     MOVE WS-RETURN-CODE   TO SVC-RETURN-CODE.
022100     MOVE WS-ERROR-MESSAGE TO SVC-ERROR-MESSAGE.
022200     GOBACK.
022300*
022400 050-GET-CURRENT-DATE-TIME.
022500     ACCEPT WS-CURR-CCYYMMDD FROM DATE YYYYMMDD.
022600     ACCEPT WS-CURR-HHMMSS   FROM TIME.
022700*
022800*-----------------------------------------------------------------
022900* CREATE-ACCOUNT
023000*-----------------------------------------------------------------
023100 200-CREATE-ACCOUNT.
023200     PERFORM 210-FIND-PERSON.
023300     IF NOT PERSON-WAS-FOUND
023400         MOVE 1 TO WS-RETURN-CODE
023500         MOVE 'PERSON NOT FOUND' TO WS-ERROR-MESSAGE
023600     ELSE
023700         ADD 1 TO WS-NEXT-ID-ACCOUNT
023800         MOVE WS-NEXT-ID-ACCOUNT    TO AM-ID-ACCOUNT
023900         MOVE ID-PERSON          TO AM-ID-PERSON
024000         MOVE AMOUNT             TO AM-BALANCE
024100         MOVE DAILY-WITHDRAWAL-LIMIT
024200                                    TO AM-DAILY-WITHDRAWAL-LIMIT
024300         MOVE ACCOUNT-TYPE       TO AM-ACCOUNT-TYPE
024400         MOVE 1                    TO AM-IS-ACTIVE-FLAG
024500         MOVE WS-CURR-CCYY          TO AM-CREATE-CCYY
024550         MOVE WS-CURR-MM            TO AM-CREATE-MM
024600         MOVE WS-CURR-DD            TO AM-CREATE-DD
024650         MOVE WS-CURR-HH            TO AM-CREATE-HH
024700         MOVE WS-CURR-MIN           TO AM-CREATE-MIN
024800         MOVE WS-CURR-SS            TO AM-CREATE-SS
025000         PERFORM 220-WRITE-NEW-ACCOUNT
025100         MOVE AM-ID-ACCOUNT         TO OUT-ID-ACCOUNT
025200         MOVE AM-BALANCE            TO OUT-BALANCE
025300         MOVE AM-IS-ACTIVE-FLAG     TO OUT-IS-ACTIVE-FLAG
025400     END-IF.
025500*
025600 210-FIND-PERSON.
025700     MOVE 'N'             TO WS-PERSON-FOUND-SW.
025750     MOVE ID-PERSON    TO WS-PERSON-REL-KEY.
025900     READ PERSON-MASTER
026000         INVALID KEY
026100             CONTINUE
026200         NOT INVALID KEY
026300             MOVE 'Y' TO WS-PERSON-FOUND-SW
026400     END-READ.
026500*
026600 220-WRITE-NEW-ACCOUNT.
026650     MOVE AM-ID-ACCOUNT   TO WS-ACCOUNT-REL-KEY.
026700     WRITE ACCOUNT-MASTER-RECORD
026800         INVALID KEY
026900             MOVE 1 TO WS-RETURN-CODE
027000             MOVE 'DUPLICATE ACCOUNT KEY ON CREATE'
027100                 TO WS-ERROR-MESSAGE
027200     END-WRITE.
027300*
027400*-----------------------------------------------------------------
027500* DEPOSIT
027600*-----------------------------------------------------------------
027700 300-DEPOSIT.
027800     IF AMOUNT NOT > 0
027900         MOVE 1 TO WS-RETURN-CODE
028000         MOVE 'DEPOSIT VALUE MUST BE POSITIVE' TO WS-ERROR-MESSAGE
028100     ELSE
028200         PERFORM 800-READ-ACCOUNT
028300         IF NOT ACCOUNT-WAS-FOUND
028400             MOVE 1 TO WS-RETURN-CODE
028500             MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
028600         ELSE
028700             IF NOT ACCT-ACTIVE
028800                 MOVE 1 TO WS-RETURN-CODE
028900                 MOVE
029000                 'ACCOUNT IS BLOCKED AND CANNOT RECEIVE DEPOSITS'
029100                     TO WS-ERROR-MESSAGE
029200             ELSE
029300                 ADD AMOUNT TO AM-BALANCE
029310                     ON SIZE ERROR
029320                         MOVE 1 TO WS-RETURN-CODE
029330                         MOVE 'DEPOSIT CAUSED BALANCE OVERFLOW'
029340                             TO WS-ERROR-MESSAGE
029350                     NOT ON SIZE ERROR
029400                         PERFORM 830-REWRITE-ACCOUNT
029500                         ADD 1 TO WS-NEXT-ID-TRANSACTION
029600                         MOVE AMOUNT TO TL-VALUE
029700                         PERFORM 850-WRITE-TRANSACTION-LOG
029800                         MOVE AM-ID-ACCOUNT TO OUT-ID-ACCOUNT
029900                         MOVE AM-BALANCE    TO OUT-BALANCE
029950                 END-ADD
030000             END-IF
030100         END-IF
030200     END-IF.
030300*
030400*-----------------------------------------------------------------
030500* WITHDRAW
030600*-----------------------------------------------------------------
030700 400-WITHDRAW.
030800     IF AMOUNT NOT > 0
030900         MOVE 1 TO WS-RETURN-CODE
031000         MOVE 'WITHDRAWAL VALUE MUST BE POSITIVE'
031100             TO WS-ERROR-MESSAGE
031200     ELSE
031300         PERFORM 800-READ-ACCOUNT
031400         IF NOT ACCOUNT-WAS-FOUND
031500             MOVE 1 TO WS-RETURN-CODE
031600             MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
031700         ELSE
031800             IF NOT ACCT-ACTIVE
031900                 MOVE 1 TO WS-RETURN-CODE
032000                 MOVE 'ACCOUNT IS BLOCKED' TO WS-ERROR-MESSAGE
032100             ELSE
032200                 PERFORM 420-EDIT-SUFFICIENT-BALANCE
032300                 IF SVC-REQUEST-OK
032400                     PERFORM 430-EDIT-DAILY-LIMIT
032500                 END-IF
032600                 IF SVC-REQUEST-OK
032700                     SUBTRACT AMOUNT FROM AM-BALANCE
032710                         ON SIZE ERROR
032720                             MOVE 1 TO WS-RETURN-CODE
032730                             MOVE
032731                             'WITHDRAWAL CAUSED BALANCE OVERFLOW'
032740                                 TO WS-ERROR-MESSAGE
032750                         NOT ON SIZE ERROR
032800                             PERFORM 830-REWRITE-ACCOUNT
032900                             ADD 1 TO WS-NEXT-ID-TRANSACTION
033000                             COMPUTE TL-VALUE = AMOUNT * -1
033010                                 ON SIZE ERROR
033020                                     MOVE 1 TO WS-RETURN-CODE
033030                                     MOVE
033031                                   'WITHDRAWAL CAUSED BALANCE OVERFLOW'
033040                                         TO WS-ERROR-MESSAGE
033050                             END-COMPUTE
033100                             PERFORM 850-WRITE-TRANSACTION-LOG
033200                             MOVE AM-ID-ACCOUNT TO OUT-ID-ACCOUNT
033300                             MOVE AM-BALANCE    TO OUT-BALANCE
033350                     END-SUBTRACT
033400                 END-IF
033500             END-IF
033600         END-IF
033700     END-IF.
033800*
033900 420-EDIT-SUFFICIENT-BALANCE.
034000     IF AM-BALANCE < AMOUNT
034100         MOVE 1 TO WS-RETURN-CODE
034200         MOVE 'INSUFFICIENT BALANCE FOR WITHDRAWAL'
034300             TO WS-ERROR-MESSAGE
034400     END-IF.
034500*
034600 430-EDIT-DAILY-LIMIT.
034700     IF AM-DAILY-WITHDRAWAL-LIMIT < AMOUNT
034800         MOVE 1 TO WS-RETURN-CODE
034900         MOVE 'WITHDRAWAL AMOUNT EXCEEDS DAILY LIMIT'
035000             TO WS-ERROR-MESSAGE
035100     END-IF.
035200*
035300*-----------------------------------------------------------------
035400* BALANCE-INQUIRY
035500*-----------------------------------------------------------------
035600 500-BALANCE-INQUIRY.
035700     PERFORM 800-READ-ACCOUNT.
035800     IF NOT ACCOUNT-WAS-FOUND
035900         MOVE 1 TO WS-RETURN-CODE
036000         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
036100     ELSE
036200         MOVE AM-ID-ACCOUNT TO OUT-ID-ACCOUNT
036300         MOVE AM-BALANCE    TO OUT-BALANCE
036400     END-IF.
036500*
036600*-----------------------------------------------------------------
036700* BLOCK-ACCOUNT / UNBLOCK-ACCOUNT
036800*-----------------------------------------------------------------
036900 600-BLOCK-ACCOUNT.
037000     PERFORM 800-READ-ACCOUNT.
037100     IF NOT ACCOUNT-WAS-FOUND
037200         MOVE 1 TO WS-RETURN-CODE
037300         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
037400     ELSE
037500         IF ACCT-BLOCKED
037600             MOVE 1 TO WS-RETURN-CODE
037700             MOVE 'ACCOUNT IS ALREADY BLOCKED' TO WS-ERROR-MESSAGE
037800         ELSE
037900             MOVE 0 TO AM-IS-ACTIVE-FLAG
038000             PERFORM 830-REWRITE-ACCOUNT
038100             MOVE AM-ID-ACCOUNT     TO OUT-ID-ACCOUNT
038200             MOVE AM-IS-ACTIVE-FLAG TO OUT-IS-ACTIVE-FLAG
038300         END-IF
038400     END-IF.
038500*
038600 650-UNBLOCK-ACCOUNT.
038700     PERFORM 800-READ-ACCOUNT.
038800     IF NOT ACCOUNT-WAS-FOUND
038900         MOVE 1 TO WS-RETURN-CODE
039000         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
039100     ELSE
039200         IF ACCT-ACTIVE
039300             MOVE 1 TO WS-RETURN-CODE
039400             MOVE 'ACCOUNT IS ALREADY ACTIVE' TO WS-ERROR-MESSAGE
039500         ELSE
039600             MOVE 1 TO AM-IS-ACTIVE-FLAG
039700             PERFORM 830-REWRITE-ACCOUNT
039800             MOVE AM-ID-ACCOUNT     TO OUT-ID-ACCOUNT
039900             MOVE AM-IS-ACTIVE-FLAG TO OUT-IS-ACTIVE-FLAG
040000         END-IF
040100     END-IF.
040200*
040300*-----------------------------------------------------------------
040400* STATEMENT - DESCENDING DATE ORDER VIA SORT
040500*-----------------------------------------------------------------
040600 700-STATEMENT.
040700     PERFORM 800-READ-ACCOUNT.
040800     IF NOT ACCOUNT-WAS-FOUND
040900         MOVE 1 TO WS-RETURN-CODE
041000         MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MESSAGE
041100     ELSE
041200         MOVE AM-ID-ACCOUNT TO OUT-ID-ACCOUNT
041300         MOVE AM-BALANCE    TO OUT-BALANCE
041400         MOVE AM-ID-ACCOUNT TO WS-SORT-TARGET-ACCT
041500         MOVE ZERO          TO WS-STMT-LINE-COUNT
041600         PERFORM 935-ENSURE-TRANLOG-CLOSED
041700         SORT SW-STMT-SORT
041800             ON DESCENDING KEY SS-TRANSACTION-DATE
041900             INPUT PROCEDURE  720-STMT-SORT-IN
042000                 THRU 720-STMT-SORT-IN-EXIT
042050             OUTPUT PROCEDURE 750-STMT-SORT-OUT
042075                 THRU 750-STMT-SORT-OUT-EXIT
042100         MOVE WS-STMT-LINE-COUNT TO STMT-LINE-COUNT
042200     END-IF.
042300*
042400 720-STMT-SORT-IN.
042500     OPEN INPUT TRANSACTION-LOG.
042600     MOVE 'N' TO WS-EOF-SW.
042700     PERFORM 726-READ-AND-RELEASE-TRAN
042750         UNTIL AT-END-OF-FILE.
043500     CLOSE TRANSACTION-LOG.
043600*
043700 720-STMT-SORT-IN-EXIT.
043800     EXIT.
043900*
044000 725-READ-TRANLOG-NEXT.
044100     READ TRANSACTION-LOG
044200         AT END MOVE 'Y' TO WS-EOF-SW
044300     END-READ.
044350*
044370 726-READ-AND-RELEASE-TRAN.
044380     PERFORM 725-READ-TRANLOG-NEXT.
044390     IF NOT AT-END-OF-FILE
044392         IF TL-ID-ACCOUNT = WS-SORT-TARGET-ACCT
044394             MOVE TL-TRANSACTION-RECORD TO SS-TRANSACTION-RECORD
044396             RELEASE SS-TRANSACTION-RECORD
044398         END-IF
044399     END-IF.
044400*
044500 750-STMT-SORT-OUT.
044600     MOVE 'N' TO WS-EOF-SW.
044650     PERFORM 755-RETURN-AND-BUILD-LINE
044670         UNTIL AT-END-OF-FILE.
045900*
046000 750-STMT-SORT-OUT-EXIT.
046100     EXIT.
046150*
046170 755-RETURN-AND-BUILD-LINE.
046180     RETURN SW-STMT-SORT
046190         AT END
046192             MOVE 'Y' TO WS-EOF-SW
046194     END-RETURN.
046196     IF NOT AT-END-OF-FILE
046198         IF WS-STMT-LINE-COUNT < WS-STMT-MAX-LINES
046200             ADD 1 TO WS-STMT-LINE-COUNT
046202             MOVE WS-STMT-LINE-COUNT TO WS-STMT-SUBSCRIPT
046204             PERFORM 760-BUILD-ONE-STMT-LINE
046206         END-IF
046208     END-IF.
046210*
046300 760-BUILD-ONE-STMT-LINE.
046400     MOVE SS-ID-TRANSACTION TO STMT-ID (WS-STMT-SUBSCRIPT).
046500     IF SS-VALUE >= 0
046600         MOVE 'DEPOSIT   '    TO STMT-TYPE (WS-STMT-SUBSCRIPT)
046700         MOVE SS-VALUE        TO STMT-AMOUNT (WS-STMT-SUBSCRIPT)
046800     ELSE
046900         MOVE 'WITHDRAWAL'   TO STMT-TYPE (WS-STMT-SUBSCRIPT)
047000         COMPUTE STMT-AMOUNT (WS-STMT-SUBSCRIPT) = SS-VALUE * -1
047100     END-IF.
047200     MOVE SS-TRANSACTION-DATE TO STMT-CREATED-AT (WS-STMT-SUBSCRIPT).
047300*
047400*-----------------------------------------------------------------
047500* SHARED I/O PARAGRAPHS
047600*-----------------------------------------------------------------
047700 800-READ-ACCOUNT.
047800     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
047950     MOVE ID-ACCOUNT TO WS-ACCOUNT-REL-KEY.
048000     READ ACCOUNT-MASTER
048100         INVALID KEY
048200             CONTINUE
048300         NOT INVALID KEY
048400             MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
048500     END-READ.
048600*
048700 830-REWRITE-ACCOUNT.
048800     REWRITE ACCOUNT-MASTER-RECORD
048900         INVALID KEY
049000             MOVE 1 TO WS-RETURN-CODE
049100             MOVE 'I/O ERROR REWRITING ACCOUNT MASTER'
049200                 TO WS-ERROR-MESSAGE
049300     END-REWRITE.
049400*
049500 850-WRITE-TRANSACTION-LOG.
049600     PERFORM 930-ENSURE-TRANLOG-EXTEND.
049700     MOVE WS-NEXT-ID-TRANSACTION TO TL-ID-TRANSACTION.
049800     MOVE AM-ID-ACCOUNT           TO TL-ID-ACCOUNT.
049900     MOVE WS-CURR-CCYY            TO TL-TRAN-CCYY.
049950     MOVE WS-CURR-MM              TO TL-TRAN-MM.
050000     MOVE WS-CURR-DD              TO TL-TRAN-DD.
050100     MOVE WS-CURR-HH              TO TL-TRAN-HH.
050200     MOVE WS-CURR-MIN             TO TL-TRAN-MIN.
050300     MOVE WS-CURR-SS              TO TL-TRAN-SS.
050400     WRITE TL-TRANSACTION-RECORD.
050500*
050600 910-OPEN-MASTERS-FIRST-TIME.
050610     IF MASTERS-ARE-OPEN
050620         GO TO 910-OPEN-MASTERS-EXIT
050630     END-IF.
050640*
050650 912-OPEN-PERSON-MASTER.
050660     OPEN I-O PERSON-MASTER.
050670     IF WS-PERSMSTR-STATUS NOT = '00' AND WS-PERSMSTR-STATUS
050680             NOT = '05'
050690         DISPLAY 'ACCTSVC - ERROR OPENING PERSON-MASTER. RC: '
050700             WS-PERSMSTR-STATUS
050710         MOVE 16 TO RETURN-CODE
050720     END-IF.
050730*
050740 914-OPEN-ACCOUNT-MASTER.
050750     OPEN I-O ACCOUNT-MASTER.
050760     IF WS-ACCTMSTR-STATUS NOT = '00' AND WS-ACCTMSTR-STATUS
050770             NOT = '05'
050780         DISPLAY 'ACCTSVC - ERROR OPENING ACCOUNT-MASTER. RC: '
050790             WS-ACCTMSTR-STATUS
050800         MOVE 16 TO RETURN-CODE
050810     END-IF.
050820*
050830 916-SET-MASTERS-OPEN-SWITCH.
050840     MOVE 'Y' TO WS-MASTERS-OPEN-SW.
050850     PERFORM 920-FIND-HIGH-KEYS.
050860*
050870 910-OPEN-MASTERS-EXIT.
050880     EXIT.
052500*
052600 920-FIND-HIGH-KEYS.
052700     MOVE ZERO TO WS-NEXT-ID-ACCOUNT.
052800     MOVE 'N'  TO WS-EOF-SW.
052900     MOVE ZERO TO WS-ACCOUNT-REL-KEY.
053000     START ACCOUNT-MASTER KEY IS NOT LESS THAN WS-ACCOUNT-REL-KEY
053100         INVALID KEY MOVE 'Y' TO WS-EOF-SW
053200     END-START.
053300     PERFORM 922-READ-NEXT-ACCOUNT-KEY
053320         UNTIL AT-END-OF-FILE.
054100     PERFORM 925-FIND-HIGH-TRAN-ID.
054150*
054170 922-READ-NEXT-ACCOUNT-KEY.
054180     READ ACCOUNT-MASTER NEXT RECORD
054190         AT END MOVE 'Y' TO WS-EOF-SW
054195     END-READ.
054196     IF NOT AT-END-OF-FILE
054198         MOVE AM-ID-ACCOUNT TO WS-NEXT-ID-ACCOUNT
054199     END-IF.
054200*
054300 925-FIND-HIGH-TRAN-ID.
054400     MOVE ZERO TO WS-NEXT-ID-TRANSACTION.
054500     MOVE 'N'  TO WS-EOF-SW.
054600     OPEN INPUT TRANSACTION-LOG.
054700     IF WS-TRANLOG-STATUS = '00' OR WS-TRANLOG-STATUS = '05'
054800         PERFORM 725-READ-TRANLOG-NEXT
054850         PERFORM 927-TAKE-HIGH-TRAN-ID
054870             UNTIL AT-END-OF-FILE
055300     END-IF.
055400     CLOSE TRANSACTION-LOG.
055450*
055470 927-TAKE-HIGH-TRAN-ID.
055480     MOVE TL-ID-TRANSACTION TO WS-NEXT-ID-TRANSACTION.
055490     PERFORM 725-READ-TRANLOG-NEXT.
055500*
055600 930-ENSURE-TRANLOG-EXTEND.
055700     IF NOT TRANLOG-IS-EXTEND-OPEN
055800         PERFORM 935-ENSURE-TRANLOG-CLOSED
055900         OPEN EXTEND TRANSACTION-LOG
056000         MOVE 'E' TO WS-TRANLOG-MODE-SW
056100     END-IF.
056200*
056300 935-ENSURE-TRANLOG-CLOSED.
056400     IF NOT TRANLOG-IS-CLOSED
056500         CLOSE TRANSACTION-LOG
056600         MOVE 'C' TO WS-TRANLOG-MODE-SW
056700     END-IF.
056800*
056900 990-CLOSE-MASTERS.
057000     IF MASTERS-ARE-OPEN
057100         CLOSE PERSON-MASTER.
057200         CLOSE ACCOUNT-MASTER.
057300         MOVE 'N' TO WS-MASTERS-OPEN-SW
057400     END-IF.
057450     DISPLAY 'ACCTSVC - TOTAL CALLS THIS RUN: ' WS-CALL-COUNT.
057500*
057600*  END OF PROGRAM ACCTSVC
