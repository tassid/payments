000100*****************************************************************
000200* TRANREC   --  TRANSACTION RECORD LAYOUT (GENERIC TAG FORM)
000300*    APPLICATION:  ACCTPOST - ACCOUNT MAINTENANCE/POSTING RUN
000400*    DESCRIBES ONE TRANSACTION ROW.  CODED WITH THE :TAG: REPLACE
000500*    TOKEN SO IT CAN BE COPIED BOTH INTO THE TRANSACTION-LOG FD
000600*    (REPLACING :TAG: BY TL) AND INTO THE STATEMENT SORT-WORK SD
000700*    (REPLACING :TAG: BY SS) IN PROGRAM ACCTSVC - ONE LAYOUT, TWO
000800*    USES, NO DRIFT BETWEEN THEM.
000900*-----------------------------------------------------------------
001000*    CHANGE LOG
001100*    DATE      BY   REQUEST/TKT    DESCRIPTION
001200*    --------  ---  -------------  -------------------------------
001300*    03/14/85  RTW  INITIAL        ORIGINAL LAYOUT
001400*    09/02/87  RTW  REQ 0231       BROKE :TAG:-TRANSACTION-DATE INTO
001500*                                  CCYY/MM/DD/HH/MM/SS VIEW.
001600*    11/19/91  LMK  REQ 0509       RECAST AS A TAGGED COPYBOOK SO
001700*                                  THE STATEMENT SORT WORK RECORD
001800*                                  CAN SHARE THE SAME LAYOUT.
001900*    02/08/94  LMK  REQ 0719       ADDED RESERVE FILLER AT END OF
002000*                                  RECORD FOR FUTURE EXPANSION.
002100*    01/06/99  SDB  Y2K-0099       CONFIRMED CCYY (4-DIGIT YEAR)
002200*                                  FORM THROUGHOUT - NO WINDOWING.
002300*****************************************************************
002400 01  :TAG:-TRANSACTION-RECORD.
002500     05  :TAG:-ID-TRANSACTION       PIC 9(09).
002600     05  :TAG:-ID-ACCOUNT           PIC 9(09).
002700     05  :TAG:-VALUE                PIC S9(16)V9(02).
002800     05  :TAG:-TRANSACTION-DATE     PIC 9(08)V9(06).
002900     05  :TAG:-TRAN-DATE-R     REDEFINES :TAG:-TRANSACTION-DATE.
003000         10  :TAG:-TRAN-CCYY        PIC 9(04).
003100         10  :TAG:-TRAN-MM          PIC 9(02).
003200         10  :TAG:-TRAN-DD          PIC 9(02).
003300         10  :TAG:-TRAN-HH          PIC 9(02).
003400         10  :TAG:-TRAN-MIN         PIC 9(02).
003500         10  :TAG:-TRAN-SS          PIC 9(02).
003600     05  FILLER                     PIC X(10).
