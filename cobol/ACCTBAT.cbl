000100*****************************************************************
000200* PROGRAM:  ACCTBAT
000300*           ACCOUNT MAINTENANCE / TRANSACTION POSTING - MAINLINE
000400*
000500* AUTHOR :  R T WALSH
000600*           CONSUMER BANKING DP CENTER
000700*
000800* THIS IS THE NIGHTLY/INTRADAY ACCTPOST DRIVER.  IT READS ONE
000900* REQUEST RECORD AT A TIME FROM TRANSACTION-REQUEST-IN, EDITS THE
001000* NUMERIC FIELDS, CALLS ACCTSVC TO CARRY OUT THE REQUESTED
001100* OPERATION (CREATE/DEPOSIT/WITHDRAW/BALANCE/BLOCK/UNBLOCK/
001200* STATEMENT) AGAINST THE PERSON-MASTER AND ACCOUNT-MASTER FILES,
001300* PRINTS A STATEMENT BLOCK FOR EACH STATEMENT REQUEST, AND AT
001400* END-OF-FILE PRINTS THE END-OF-JOB CONTROL-TOTALS PAGE.
001500*****************************************************************
001600*    CHANGE LOG
001700*    DATE      BY   REQUEST/TKT    DESCRIPTION
001800*    --------  ---  -------------  -------------------------------
001900*    03/14/85  RTW  INITIAL        ORIGINAL DRIVER - CREATE/DEPOSIT/
002000*                                  WITHDRAW/BALANCE ONLY, NO REPORT.
002100*    09/02/87  RTW  REQ 0231       ADDED BLOCK/UNBLOCK REQUEST CODES.
002200*    04/03/90  RTW  REQ 0390       ADDED STATEMENT REQUEST CODE AND
002300*                                  THE STATEMENT-REPORT-OUT PRINT
002400*                                  STEP (150-PRINT-STATEMENT-BLOCK).
002500*    11/19/91  LMK  REQ 0509       ADDED NUMERIC-EDIT REDEFINES ON
002600*                                  THE REQUEST RECORD - BAD REQUEST
002700*                                  RECORDS WERE ABENDING THE CALLED
002800*                                  MODULE INSTEAD OF BEING REJECTED.
002900*    02/08/94  LMK  REQ 0719       ADDED END-OF-JOB CONTROL-TOTALS
003000*                                  PAGE (900-PRINT-CONTROL-TOTALS).
003100*    01/06/99  SDB  Y2K-0099       CONFIRMED ALL DATE FIELDS CCYY -
003200*                                  NO 2-DIGIT WINDOWING IN THIS PGM.
003300*    07/30/01  SDB  REQ 1102       CLOSEDOWN CALL TO ACCTSVC MOVED TO
003400*                                  905-CLOSE-DOWN SO THE MASTERS ARE
003500*                                  SHUT EVEN IF THE REQUEST FILE IS
003600*                                  COMPLETELY EMPTY.
003610*    03/11/03  SDB  REQ 1240       RECAST 900-OPEN-FILES AND 990-
003620*                                  CLOSE-FILES AS PERFORM...THRU
003630*                                  RANGES WITH FILE-STATUS CHECKS ON
003640*                                  OPEN - MATCHES THE ACCTSVC CHANGE
003650*                                  UNDER THE SAME TICKET.
003660*    04/22/03  SDB  REQ 1255       110-EDIT-REQUEST-RECORD WAS NOT
003670*                                  CHECKING REQ-DAILY-LIMIT-IN OR
003680*                                  REQ-ACCOUNT-TYPE-IN FOR NUMERIC ON
003690*                                  A CREATE - A BAD VALUE IN EITHER
003691*                                  FIELD WAS SAILING THROUGH INTO THE
003692*                                  NEW ACCOUNT-MASTER RECORD. ADDED THE
003693*                                  TWO MISSING EDITS.
003694*    05/09/03  SDB  REQ 1266       ADDED WS-REQUEST-RECORD-COUNT (77-
003695*                                  LEVEL) AND A NEW CT-REQUEST-COUNT
003696*                                  FIELD ON THE FIRST CONTROL-TOTALS
003697*                                  LINE SO THE RUN LOG SHOWS REQUESTS
003698*                                  READ ALONGSIDE THE CREATE/DEPOSIT/
003699*                                  WITHDRAW COUNTS.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    ACCTBAT.
004000 AUTHOR.        R T WALSH.
004100 INSTALLATION.  CONSUMER BANKING DP CENTER.
004200 DATE-WRITTEN.  03/14/85.
004300 DATE-COMPILED.
004400 SECURITY.      CONFIDENTIAL - BANK CUSTOMER RECORDS.
004500*
004600 ENVIRONMENT DIVISION.
004700*
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     SELECT TRANSACTION-REQUEST-IN ASSIGN    TO REQFILE
005800                                  ORGANIZATION IS SEQUENTIAL
005900                                  FILE STATUS  IS WS-REQFILE-STATUS.
006000*
006100     SELECT STATEMENT-REPORT-OUT  ASSIGN    TO STMTRPT
006200                                  ORGANIZATION IS SEQUENTIAL
006300                                  FILE STATUS  IS WS-STMTRPT-STATUS.
006400*
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  TRANSACTION-REQUEST-IN
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     DATA RECORD IS REQUEST-RECORD.
007300*
007400 01  REQUEST-RECORD.
007500     05  REQ-OPERATION-CODE         PIC X(10).
007600     05  REQ-ID-PERSON-IN           PIC X(09).
007700     05  REQ-ID-PERSON-NUM    REDEFINES REQ-ID-PERSON-IN
007800                                    PIC 9(09).
007900     05  REQ-ID-ACCOUNT-IN          PIC X(09).
008000     05  REQ-ID-ACCOUNT-NUM   REDEFINES REQ-ID-ACCOUNT-IN
008100                                    PIC 9(09).
008200     05  REQ-AMOUNT-IN              PIC X(18).
008300     05  REQ-AMOUNT-NUM       REDEFINES REQ-AMOUNT-IN
008400                                    PIC S9(16)V9(02).
008500     05  REQ-DAILY-LIMIT-IN         PIC X(18).
008600     05  REQ-DAILY-LIMIT-NUM  REDEFINES REQ-DAILY-LIMIT-IN
008700                                    PIC S9(16)V9(02).
008800     05  REQ-ACCOUNT-TYPE-IN        PIC X(04).
008900     05  REQ-ACCOUNT-TYPE-NUM REDEFINES REQ-ACCOUNT-TYPE-IN
009000                                    PIC 9(04).
009100     05  FILLER                     PIC X(12).
009200*
009300 FD  STATEMENT-REPORT-OUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS STATEMENT-REPORT-LINE.
009700*
009800 01  STATEMENT-REPORT-LINE.
009850     05  FILLER                     PIC X(132).
009900*
010000*****************************************************************
010100 WORKING-STORAGE SECTION.
010200*****************************************************************
010250 77  WS-REQUEST-RECORD-COUNT        PIC S9(07)  COMP-3  VALUE ZERO.
010300*
010400 01  WS-FILE-SWITCHES.
010500     05  WS-REQFILE-STATUS          PIC X(02)  VALUE SPACES.
010600     05  WS-STMTRPT-STATUS          PIC X(02)  VALUE SPACES.
010700     05  WS-REQUEST-FILE-EOF-SW     PIC X(01)  VALUE 'N'.
010800         88  REQUEST-FILE-IS-EOF               VALUE 'Y'.
010900     05  WS-EDIT-OK-SW              PIC X(01)  VALUE 'Y'.
011000         88  REQUEST-EDIT-OK                   VALUE 'Y'.
011100     05  FILLER                     PIC X(04)  VALUE SPACES.
011200*
011300 01  WS-CALL-AREAS.
011400     05  WS-REQUEST-AREA.
011500         10  WS-REQ-OPERATION-CODE         PIC X(10).
011600         10  WS-REQ-ID-PERSON              PIC 9(09).
011700         10  WS-REQ-ID-ACCOUNT             PIC 9(09).
011800         10  WS-REQ-AMOUNT                 PIC S9(16)V9(02).
011900         10  WS-REQ-DAILY-WITHDRAWAL-LIMIT PIC S9(16)V9(02).
012000         10  WS-REQ-ACCOUNT-TYPE           PIC 9(04).
012100         10  FILLER                        PIC X(04).
012200     05  WS-RESPONSE-AREA.
012300         10  WS-RESP-RETURN-CODE           PIC 9(02).
012400         10  WS-RESP-ERROR-MESSAGE         PIC X(45).
012500         10  WS-RESP-OUT-ID-ACCOUNT        PIC 9(09).
012600         10  WS-RESP-OUT-BALANCE           PIC S9(16)V9(02).
012700         10  WS-RESP-OUT-IS-ACTIVE-FLAG    PIC 9(01).
012800         10  FILLER                        PIC X(04).
012900     05  WS-STATEMENT-AREA.
013000         10  WS-STMT-LINE-COUNT            PIC S9(04) COMP.
013100         10  FILLER                        PIC X(04).
013200         10  WS-STMT-LINE OCCURS 500 TIMES INDEXED BY STMT-PRT-IDX.
013300             15  WS-STMT-LINE-ID           PIC 9(09).
013400             15  WS-STMT-LINE-TYPE         PIC X(10).
013500             15  WS-STMT-LINE-AMOUNT       PIC 9(16)V9(02).
013600             15  WS-STMT-LINE-CREATED-AT   PIC 9(08)V9(06).
013700             15  WS-STMT-LINE-DATE-R  REDEFINES WS-STMT-LINE-CREATED-AT.
013800                 20  WS-STMT-LINE-CCYYMMDD PIC 9(08).
013900                 20  WS-STMT-LINE-HHMMSS   PIC 9(06).
014000             15  FILLER                    PIC X(04).
014100*
014200 01  WS-CONTROL-TOTALS.
014300     05  WS-DEPOSIT-COUNT           PIC S9(07) COMP-3  VALUE ZERO.
014400     05  WS-WITHDRAWAL-COUNT        PIC S9(07) COMP-3  VALUE ZERO.
014500     05  WS-REJECT-COUNT            PIC S9(07) COMP-3  VALUE ZERO.
014600     05  WS-CREATE-COUNT            PIC S9(07) COMP-3  VALUE ZERO.
014700     05  WS-DEPOSIT-SUM             PIC S9(16)V9(02) COMP-3 VALUE ZERO.
014800     05  WS-WITHDRAWAL-SUM          PIC S9(16)V9(02) COMP-3 VALUE ZERO.
014900     05  FILLER                     PIC X(06)  VALUE SPACES.
015000*
015100 01  WS-REPORT-HEADING-LINE.
015200     05  FILLER                     PIC X(01)  VALUE SPACES.
015300     05  FILLER                     PIC X(18)  VALUE 'ACCOUNT STATEMENT '.
015400     05  FILLER                     PIC X(09)  VALUE 'ACCOUNT: '.
015500     05  RH-ACCOUNT-ID              PIC 9(09).
015600     05  FILLER                     PIC X(08)  VALUE SPACES.
015700     05  FILLER                     PIC X(09)  VALUE 'BALANCE: '.
015800     05  RH-BALANCE                 PIC -Z,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
015900     05  FILLER                     PIC X(47)  VALUE SPACES.
016000*
016100 01  WS-REPORT-RULE-LINE.
016200     05  RL-DASHES                  PIC X(71)  VALUE ALL '-'.
016300     05  FILLER                     PIC X(61)  VALUE SPACES.
016400*
016500 01  WS-REPORT-COLUMN-HDR-LINE.
016600     05  FILLER                     PIC X(01)  VALUE SPACES.
016700     05  FILLER                     PIC X(11)  VALUE 'TRAN-ID    '.
016800     05  FILLER                     PIC X(14)  VALUE 'TYPE          '.
016900     05  FILLER                     PIC X(10)  VALUE 'AMOUNT    '.
017000     05  FILLER                     PIC X(09)  VALUE 'DATE-TIME'.
017100     05  FILLER                     PIC X(87)  VALUE SPACES.
017200*
017300 01  WS-REPORT-DETAIL-LINE.
017400     05  FILLER                     PIC X(01)  VALUE SPACES.
017500     05  DL-TRAN-ID                 PIC Z(08)9.
017600     05  FILLER                     PIC X(03)  VALUE SPACES.
017700     05  DL-TYPE                    PIC X(11).
017800     05  FILLER                     PIC X(03)  VALUE SPACES.
017900     05  DL-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
018000     05  FILLER                     PIC X(03)  VALUE SPACES.
018100     05  DL-CCYYMMDD                PIC 9(08).
018200     05  FILLER                     PIC X(01)  VALUE '-'.
018300     05  DL-HHMMSS                  PIC 9(06).
018400     05  FILLER                     PIC X(32)  VALUE SPACES.
018500*
018600 01  WS-CONTROL-TOTALS-LINE-1.
018700     05  FILLER                     PIC X(01)  VALUE SPACES.
018800     05  FILLER                     PIC X(28)
018900                    VALUE 'ACCTBAT END-OF-JOB TOTALS  '.
018910     05  FILLER                     PIC X(17)  VALUE 'REQUESTS READ   '.
018920     05  CT-REQUEST-COUNT           PIC ZZZ,ZZ9.
018930     05  FILLER                     PIC X(79)  VALUE SPACES.
019100*
019200 01  WS-CONTROL-TOTALS-LINE-2.
019300     05  FILLER                     PIC X(03)  VALUE SPACES.
019400     05  FILLER                     PIC X(18)  VALUE 'ACCOUNTS CREATED '.
019500     05  CT-CREATE-COUNT            PIC ZZZ,ZZ9.
019600     05  FILLER                     PIC X(103) VALUE SPACES.
019700*
019800 01  WS-CONTROL-TOTALS-LINE-3.
019900     05  FILLER                     PIC X(03)  VALUE SPACES.
020000     05  FILLER                     PIC X(18)  VALUE 'DEPOSITS POSTED  '.
020100     05  CT-DEPOSIT-COUNT           PIC ZZZ,ZZ9.
020200     05  FILLER                     PIC X(04)  VALUE SPACES.
020300     05  FILLER                     PIC X(12)  VALUE 'TOTAL VALUE '.
020400     05  CT-DEPOSIT-SUM             PIC Z,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
020500     05  FILLER                     PIC X(58)  VALUE SPACES.
020600*
020700 01  WS-CONTROL-TOTALS-LINE-4.
020800     05  FILLER                     PIC X(03)  VALUE SPACES.
020900     05  FILLER                     PIC X(18)  VALUE 'WITHDRAWALS POSTED'.
021000     05  CT-WITHDRAWAL-COUNT        PIC ZZZ,ZZ9.
021100     05  FILLER                     PIC X(04)  VALUE SPACES.
021200     05  FILLER                     PIC X(12)  VALUE 'TOTAL VALUE '.
021300     05  CT-WITHDRAWAL-SUM          PIC Z,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
021400     05  FILLER                     PIC X(58)  VALUE SPACES.
021500*
021600 01  WS-CONTROL-TOTALS-LINE-5.
021700     05  FILLER                     PIC X(03)  VALUE SPACES.
021800     05  FILLER                     PIC X(18)  VALUE 'REQUESTS REJECTED '.
021900     05  CT-REJECT-COUNT            PIC ZZZ,ZZ9.
022000     05  FILLER                     PIC X(103) VALUE SPACES.
022100*
022200*****************************************************************
022300 PROCEDURE DIVISION.
022400*****************************************************************
022500*
022600 000-MAINLINE.
022700     PERFORM 900-OPEN-FILES THRU 900-OPEN-FILES-EXIT.
022800     PERFORM 700-READ-REQUEST-FILE.
022900     PERFORM 100-PROCESS-ONE-REQUEST
023000         UNTIL REQUEST-FILE-IS-EOF.
023100     PERFORM 905-CLOSE-DOWN.
023200     PERFORM 950-PRINT-CONTROL-TOTALS.
023300     PERFORM 990-CLOSE-FILES THRU 990-CLOSE-FILES-EXIT.
023400     GOBACK.
023500*
023600 100-PROCESS-ONE-REQUEST.
023700     PERFORM 110-EDIT-REQUEST-RECORD.
023800     IF REQUEST-EDIT-OK
023900         PERFORM 120-LOAD-CALL-AREA
024000         CALL 'ACCTSVC' USING WS-REQUEST-AREA
024100                               WS-RESPONSE-AREA
024200                               WS-STATEMENT-AREA
024300         PERFORM 130-TALLY-CONTROL-TOTALS
024400         IF WS-REQ-OPERATION-CODE = 'STATEMENT '
024500             AND WS-RESP-RETURN-CODE = 0
024600             PERFORM 150-PRINT-STATEMENT-BLOCK
024700         END-IF
024800     ELSE
024900         ADD 1 TO WS-REJECT-COUNT
025000     END-IF.
025100     PERFORM 700-READ-REQUEST-FILE.
025200*
025300 110-EDIT-REQUEST-RECORD.
025400     MOVE 'Y' TO WS-EDIT-OK-SW.
025500     IF REQ-ID-PERSON-IN NOT NUMERIC
025600         AND REQ-OPERATION-CODE = 'CREATE    '
025700         MOVE 'N' TO WS-EDIT-OK-SW
025800     END-IF.
025900     IF REQ-ID-ACCOUNT-IN NOT NUMERIC
026000         AND REQ-OPERATION-CODE NOT = 'CREATE    '
026100         MOVE 'N' TO WS-EDIT-OK-SW
026200     END-IF.
026300     IF REQ-AMOUNT-IN NOT NUMERIC
026400         MOVE 'N' TO WS-EDIT-OK-SW
026500     END-IF.
026510     IF REQ-DAILY-LIMIT-IN NOT NUMERIC
026520         AND REQ-OPERATION-CODE = 'CREATE    '
026530         MOVE 'N' TO WS-EDIT-OK-SW
026540     END-IF.
026550     IF REQ-ACCOUNT-TYPE-IN NOT NUMERIC
026560         AND REQ-OPERATION-CODE = 'CREATE    '
026570         MOVE 'N' TO WS-EDIT-OK-SW
026580     END-IF.
026600*
026700 120-LOAD-CALL-AREA.
026800     MOVE REQ-OPERATION-CODE      TO WS-REQ-OPERATION-CODE.
026900     MOVE REQ-ID-PERSON-NUM       TO WS-REQ-ID-PERSON.
027000     MOVE REQ-ID-ACCOUNT-NUM      TO WS-REQ-ID-ACCOUNT.
027100     MOVE REQ-AMOUNT-NUM          TO WS-REQ-AMOUNT.
027200     MOVE REQ-DAILY-LIMIT-NUM     TO WS-REQ-DAILY-WITHDRAWAL-LIMIT.
027300     MOVE REQ-ACCOUNT-TYPE-NUM    TO WS-REQ-ACCOUNT-TYPE.
027400*
027500 130-TALLY-CONTROL-TOTALS.
027600     IF WS-RESP-RETURN-CODE NOT = 0
027700         ADD 1 TO WS-REJECT-COUNT
027800     ELSE
027900         EVALUATE WS-REQ-OPERATION-CODE
028000             WHEN 'CREATE    '
028100                 ADD 1 TO WS-CREATE-COUNT
028200             WHEN 'DEPOSIT   '
028300                 ADD 1 TO WS-DEPOSIT-COUNT
028400                 ADD WS-REQ-AMOUNT TO WS-DEPOSIT-SUM
028500             WHEN 'WITHDRAW  '
028600                 ADD 1 TO WS-WITHDRAWAL-COUNT
028700                 ADD WS-REQ-AMOUNT TO WS-WITHDRAWAL-SUM
028800             WHEN OTHER
028900                 CONTINUE
029000         END-EVALUATE
029100     END-IF.
029200*
029300 150-PRINT-STATEMENT-BLOCK.
029400     MOVE WS-RESP-OUT-ID-ACCOUNT  TO RH-ACCOUNT-ID.
029500     MOVE WS-RESP-OUT-BALANCE     TO RH-BALANCE.
029600     WRITE STATEMENT-REPORT-LINE FROM WS-REPORT-HEADING-LINE.
029700     WRITE STATEMENT-REPORT-LINE FROM WS-REPORT-RULE-LINE.
029800     WRITE STATEMENT-REPORT-LINE FROM WS-REPORT-COLUMN-HDR-LINE.
029900     SET STMT-PRT-IDX TO 1.
030000     PERFORM 160-PRINT-ONE-STMT-LINE
030100         UNTIL STMT-PRT-IDX > WS-STMT-LINE-COUNT.
030200     WRITE STATEMENT-REPORT-LINE FROM WS-REPORT-RULE-LINE.
030300*
030400 160-PRINT-ONE-STMT-LINE.
030500     MOVE WS-STMT-LINE-ID (STMT-PRT-IDX)         TO DL-TRAN-ID.
030600     MOVE WS-STMT-LINE-TYPE (STMT-PRT-IDX)       TO DL-TYPE.
030700     MOVE WS-STMT-LINE-AMOUNT (STMT-PRT-IDX)     TO DL-AMOUNT.
030800     MOVE WS-STMT-LINE-CCYYMMDD (STMT-PRT-IDX)   TO DL-CCYYMMDD.
030900     MOVE WS-STMT-LINE-HHMMSS (STMT-PRT-IDX)     TO DL-HHMMSS.
031000     WRITE STATEMENT-REPORT-LINE FROM WS-REPORT-DETAIL-LINE.
031100     SET STMT-PRT-IDX UP BY 1.
031200*
031300 700-READ-REQUEST-FILE.
031400     READ TRANSACTION-REQUEST-IN
031500         AT END
031600             MOVE 'Y' TO WS-REQUEST-FILE-EOF-SW
031700     END-READ.
031710     IF NOT REQUEST-FILE-IS-EOF
031720         ADD 1 TO WS-REQUEST-RECORD-COUNT
031730     END-IF.
031800*
031900 900-OPEN-FILES.
031910     OPEN INPUT  TRANSACTION-REQUEST-IN.
031920     IF WS-REQFILE-STATUS NOT = '00'
031930         DISPLAY 'ACCTBAT - ERROR OPENING REQFILE. RC: '
031940             WS-REQFILE-STATUS
031950         MOVE 16 TO RETURN-CODE
031960         GO TO 900-OPEN-FILES-EXIT
031970     END-IF.
031980*
031990 902-OPEN-REPORT-FILE.
032000     OPEN OUTPUT STATEMENT-REPORT-OUT.
032010     IF WS-STMTRPT-STATUS NOT = '00'
032020         DISPLAY 'ACCTBAT - ERROR OPENING STMTRPT. RC: '
032030             WS-STMTRPT-STATUS
032040         MOVE 16 TO RETURN-CODE
032050     END-IF.
032060*
032070 900-OPEN-FILES-EXIT.
032080     EXIT.
032200*
032300 905-CLOSE-DOWN.
032400     MOVE 'CLOSEDOWN ' TO WS-REQ-OPERATION-CODE.
032500     CALL 'ACCTSVC' USING WS-REQUEST-AREA
032600                           WS-RESPONSE-AREA
032700                           WS-STATEMENT-AREA.
032800*
032900 950-PRINT-CONTROL-TOTALS.
032950     MOVE WS-REQUEST-RECORD-COUNT TO CT-REQUEST-COUNT.
033000     MOVE WS-CREATE-COUNT      TO CT-CREATE-COUNT.
033100     MOVE WS-DEPOSIT-COUNT     TO CT-DEPOSIT-COUNT.
033200     MOVE WS-DEPOSIT-SUM       TO CT-DEPOSIT-SUM.
033300     MOVE WS-WITHDRAWAL-COUNT  TO CT-WITHDRAWAL-COUNT.
033400     MOVE WS-WITHDRAWAL-SUM    TO CT-WITHDRAWAL-SUM.
033500     MOVE WS-REJECT-COUNT      TO CT-REJECT-COUNT.
033600     WRITE STATEMENT-REPORT-LINE FROM WS-CONTROL-TOTALS-LINE-1.
033700     WRITE STATEMENT-REPORT-LINE FROM WS-CONTROL-TOTALS-LINE-2.
033800     WRITE STATEMENT-REPORT-LINE FROM WS-CONTROL-TOTALS-LINE-3.
033900     WRITE STATEMENT-REPORT-LINE FROM WS-CONTROL-TOTALS-LINE-4.
034000     WRITE STATEMENT-REPORT-LINE FROM WS-CONTROL-TOTALS-LINE-5.
034100*
034200 990-CLOSE-FILES.
034210     CLOSE TRANSACTION-REQUEST-IN.
034220*
034230 992-CLOSE-REPORT-FILE.
034240     CLOSE STATEMENT-REPORT-OUT.
034250*
034260 990-CLOSE-FILES-EXIT.
034270     EXIT.
034500*
034600*  END OF PROGRAM ACCTBAT
