000100*****************************************************************
000200* PERSREC   --  PERSON MASTER RECORD LAYOUT
000300*    APPLICATION:  ACCTPOST - ACCOUNT MAINTENANCE/POSTING RUN
000400*    DESCRIBES ONE ROW OF THE PERSON-MASTER RELATIVE FILE, SLOTTED
000500*    BY PM-ID-PERSON (THIS BOX HAS NO ISAM/KSDS SUPPORT TO KEY ON
000600*    THE FIELD DIRECTLY). COPIED INTO THE PERSON-MASTER FD IN
000610*    PROGRAM ACCTSVC.
000700*-----------------------------------------------------------------
000800*    CHANGE LOG
000900*    DATE      BY   REQUEST/TKT    DESCRIPTION
001000*    --------  ---  -------------  -------------------------------
001100*    03/14/85  RTW  INITIAL        ORIGINAL LAYOUT - PUNCHED FROM
001200*                                  SPEC SHEET ISSUED BY DEMAND DEP.
001300*    09/02/87  RTW  REQ 0231       BROKE DATE-OF-BIRTH INTO CCYY/
001400*                                  MM/DD VIEW FOR AGE-EDIT PGMS.
001500*    11/19/91  LMK  REQ 0508       WIDENED NAME FIELD TO 60 BYTES
001600*                                  PER LEGAL DEPT REQUEST.
001700*    02/08/94  LMK  REQ 0719       ADDED RESERVE FILLER AT END OF
001800*                                  RECORD FOR FUTURE EXPANSION.
001900*    01/06/99  SDB  Y2K-0099       CONFIRMED CCYY (4-DIGIT YEAR)
002000*                                  FORM THROUGHOUT - NO WINDOWING.
002010*    03/11/03  SDB  REQ 1240       BANNER CORRECTED - THIS BOX HAS NO
002020*                                  ISAM/KSDS SUPPORT SO THE MASTER
002030*                                  WAS RECAST RELATIVE, SLOT = THE
002040*                                  ID ITSELF. LAYOUT ITSELF UNCHANGED.
002100*****************************************************************
002200 01  PERSON-MASTER-RECORD.
002300     05  PM-ID-PERSON               PIC 9(09).
002400     05  PM-NAME                    PIC X(60).
002500     05  PM-CPF                     PIC X(14).
002600     05  PM-DATE-OF-BIRTH           PIC 9(08).
002700     05  PM-DATE-OF-BIRTH-R   REDEFINES PM-DATE-OF-BIRTH.
002800         10  PM-DOB-CCYY            PIC 9(04).
002900         10  PM-DOB-MM              PIC 9(02).
003000         10  PM-DOB-DD              PIC 9(02).
003100     05  FILLER                     PIC X(09).
