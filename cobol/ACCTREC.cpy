000100*****************************************************************
000200* ACCTREC   --  ACCOUNT MASTER RECORD LAYOUT
000300*    APPLICATION:  ACCTPOST - ACCOUNT MAINTENANCE/POSTING RUN
000400*    DESCRIBES ONE ROW OF THE ACCOUNT-MASTER RELATIVE FILE, SLOTTED
000500*    BY AM-ID-ACCOUNT (THIS BOX HAS NO ISAM/KSDS SUPPORT TO KEY ON
000600*    THE FIELD DIRECTLY). COPIED INTO THE ACCOUNT-MASTER FD IN
000610*    PROGRAM ACCTSVC.
000700*-----------------------------------------------------------------
000800*    CHANGE LOG
000900*    DATE      BY   REQUEST/TKT    DESCRIPTION
001000*    --------  ---  -------------  -------------------------------
001100*    03/14/85  RTW  INITIAL        ORIGINAL LAYOUT
001200*    09/02/87  RTW  REQ 0231       BROKE CREATION-DATE INTO CCYY/MM/
001300*                                  DD/HH/MM/SS VIEW FOR AUDIT RPTS.
001400*    06/21/88  RTW  REQ 0147       ADDED DAILY-WITHDRAWAL-LIMIT PER
001500*                                  NEW TELLER-OVERRIDE POLICY.
001600*    04/03/90  RTW  REQ 0390       ADDED ALPHA REDEFINE OF THE
001700*                                  ACTIVE-FLAG FOR SCREEN DISPLAY.
001800*    02/08/94  LMK  REQ 0719       ADDED RESERVE FILLER AT END OF
001900*                                  RECORD FOR FUTURE EXPANSION.
002000*    01/06/99  SDB  Y2K-0099       CONFIRMED CCYY (4-DIGIT YEAR)
002100*                                  FORM THROUGHOUT - NO WINDOWING.
002110*    03/11/03  SDB  REQ 1240       BANNER CORRECTED - THIS BOX HAS NO
002120*                                  ISAM/KSDS SUPPORT SO THE MASTER
002130*                                  WAS RECAST RELATIVE, SLOT = THE
002140*                                  ID ITSELF. LAYOUT ITSELF UNCHANGED.
002200*****************************************************************
002300 01  ACCOUNT-MASTER-RECORD.
002400     05  AM-ID-ACCOUNT              PIC 9(09).
002500     05  AM-ID-PERSON               PIC 9(09).
002600     05  AM-BALANCE                 PIC S9(16)V9(02).
002700     05  AM-DAILY-WITHDRAWAL-LIMIT  PIC S9(16)V9(02).
002800     05  AM-IS-ACTIVE-FLAG          PIC 9(01).
002900         88  ACCT-ACTIVE                         VALUE 1.
003000         88  ACCT-BLOCKED                        VALUE 0.
003100     05  AM-ACTIVE-FLAG-R     REDEFINES AM-IS-ACTIVE-FLAG.
003200         10  AM-ACTIVE-FLAG-A       PIC X(01).
003300     05  AM-ACCOUNT-TYPE            PIC 9(04).
003400     05  AM-CREATION-DATE           PIC 9(08)V9(06).
003500     05  AM-CREATION-DATE-R   REDEFINES AM-CREATION-DATE.
003600         10  AM-CREATE-CCYY         PIC 9(04).
003700         10  AM-CREATE-MM           PIC 9(02).
003800         10  AM-CREATE-DD           PIC 9(02).
003900         10  AM-CREATE-HH           PIC 9(02).
004000         10  AM-CREATE-MIN          PIC 9(02).
004100         10  AM-CREATE-SS           PIC 9(02).
004200     05  FILLER                     PIC X(07).
